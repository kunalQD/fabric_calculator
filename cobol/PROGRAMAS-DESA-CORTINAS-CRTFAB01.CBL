000100******************************************************************
000200* FECHA       : 15/03/1994                                       *
000300* PROGRAMADOR : MARCO ANTONIO SIC TUY (MAST)                     *
000400* APLICACION  : CORTINAS Y PERSIANAS - COMERCIAL                 *
000500* PROGRAMA    : CRTFAB01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA CANTIDAD DE TELA, PIES DE RIEL Y PIES    *
000800*             : CUADRADOS PARA CADA VENTANA MEDIDA EN UNA VISITA *
000900*             : DE COTIZACION, ACUMULA TOTALES POR PEDIDO E      *
001000*             : IMPRIME EL FORMULARIO DE PEDIDO PARA EL CLIENTE  *
001100* ARCHIVOS    : CLIENTE=C , VENTANA=C , FORMPED=A                *
001200* ACCION (ES) : C=CONSULTA (LECTURA SECUENCIAL, SIN ACTUALIZAR)  *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* BPM/RATIONAL: 231045                                           *
001500* NOMBRE      : CALCULO DE CANTIDAD DE TELA Y FORMULARIO PEDIDO  *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     CRTFAB01.
001900 AUTHOR.         MARCO ANTONIO SIC TUY.
002000 INSTALLATION.   DEPTO DE SISTEMAS - COMERCIAL CORTINAS.
002100 DATE-WRITTEN.   15/03/1994.
002200 DATE-COMPILED.
002300 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 15/03/1994 MAST TICKET 231045                                  *CF010194
002800*            VERSION ORIGINAL. LEE CLIENTE Y VENTANAS, CALCULA   *CF010194
002900*            CANTIDAD DE TELA, RIEL Y PIES CUADRADOS, IMPRIME    *CF010194
003000*            EL FORMULARIO DE PEDIDO.                            *CF010194
003100* 02/11/1994 MAST TICKET 231190                                  *CF011194
003200*            SE AGREGA VALIDACION DE ANCHO Y ALTO NEGATIVOS Y    *CF011194
003300*            DE CODIGO DE COSTURA NO RECONOCIDO. LOS REGISTROS   *CF011194
003400*            INVALIDOS SE RECHAZAN Y SE INFORMAN POR CONSOLA.    *CF011194
003500* 20/06/1995 LPXI TICKET 231402                                  *CF011295
003600*            CORRECCION AL CALCULO DE PIES DE RIEL: EL REDONDEO  *CF011295
003700*            HACIA ARRIBA NO CONSIDERABA MEDIOS PIES EXACTOS.    *CF011295
003800* 08/01/1996 LPXI TICKET 231518                                  *CF011296
003900*            SE AGREGA SECCION DE ESTADISTICAS AL FINALIZAR EL   *CF011296
004000*            PROCESO (LEIDOS, IMPRESOS, RECHAZADOS).             *CF011296
004100* 14/09/1997 JEBA TICKET 231733                                  *CF010997
004200*            SE AJUSTA EL FORMATO DE CANTIDAD PARA NO IMPRIMIR   *CF010997
004300*            DECIMALES CUANDO EL VALOR ES UN NUMERO ENTERO.      *CF010997
004400* 30/03/1998 JEBA TICKET 231810                                  *CF010398
004500*            REVISION Y2K: LOS CAMPOS DE FECHA DEL CLIENTE SON   *CF010398
004600*            ALFANUMERICOS DE PASO DIRECTO, NO SE REALIZAN       *CF010398
004700*            CALCULOS DE FECHA EN ESTE PROGRAMA. SIN IMPACTO.    *CF010398
004800* 11/11/1998 JEBA TICKET 231822                                  *CF011198
004900*            SE CONFIRMA COMPATIBILIDAD Y2K EN TABLA DE COSTURAS *CF011198
005000*            Y CONTADORES DE ESTADISTICAS. SIN CAMBIOS DE CODIGO *CF011198
005100* 19/05/2000 SRCH TICKET 232015                                  *CF010500
005200*            SE AGREGA CALCULO DE PIES CUADRADOS PARA PERSIANAS  *CF010500
005300*            ROMANAS Y REGULARES, ANTES SOLO SE MARCABA N/A.     *CF010500
005400* 07/02/2001 SRCH TICKET 232180                                  *CF010201
005500*            SE UNIFICA LA RUTINA DE REDONDEO HACIA ARRIBA EN    *CF010201
005600*            UNA SOLA SECCION REUTILIZABLE PARA RIEL Y PANELES   *CF010201
005700*            DE PERSIANA ROMANA.                                 *CF010201
005800* 14/03/2001 SRCH TICKET 232214                                  *CF011401
005900*            CORRECCION AL LAYOUT DE ARCH-VENTANA Y ARCH-CLIENTE:*CF011401
006000*            VEN-NOMBRE Y CLI-DIRECCION QUEDABAN UN BYTE CORTOS  *CF011401
006100*            (SE RELLENABA CON FILLER), DESALINEANDO COSTURA,    *CF011401
006200*            ANCHO Y ALTO AL LEER UN ARCHIVO DE 42/131 BYTES     *CF011401
006300*            ARMADO SEGUN EL LAYOUT OFICIAL. SE AMPLIA VEN-NOMBRE*CF011401
006400*            A 30 Y CLI-DIRECCION A 60, SIN FILLER DE RELLENO.   *CF011401
006500* 02/05/2001 SRCH TICKET 232241                                  *CF010501
006600*            CORRECCION AL CALCULO DE CANTIDAD DE PERSIANA       *CF010501
006700*            ROMANA: EL PRODUCTO PANELES POR FACTOR DE ALTO SE   *CF010501
006800*            GUARDABA CON DECIMALES. LA CANTIDAD DE PERSIANA     *CF010501
006900*            ROMANA SIEMPRE ES ENTERA, SE REDONDEA ANTES DE      *CF010501
007000*            GUARDAR EN RES-CANTIDAD.                            *CF010501
007100* 18/09/2003 JEBA TICKET 232690                                  *CF010903
007200*            SE ELIMINA EL BLOQUE DE ESTADISTICAS EN CONSOLA     *CF010903
007300*            (LEIDOS/IMPRESOS/RECHAZADOS): NO FORMA PARTE DEL    *CF010903
007400*            FORMULARIO DE PEDIDO SOLICITADO. LA VALIDACION      *CF010903
007500*            SIGUE INFORMANDO POR CONSOLA CADA VENTANA RECHAZADA *CF010903
007600*            DESDE 310-VALIDA-VENTANA.                           *CF010903
007700* 05/06/2004 JEBA TICKET 232811                                  *CF010604
007800*            SE AMPLIAN WKS-TOTAL-RIEL-EDIT Y WKS-TOTAL-PIES-EDIT*CF010604
007900*            A 5 Y 7 DIGITOS: QUEDABAN DEL MISMO ANCHO QUE LOS   *CF010604
008000*            CAMPOS EDITADOS POR VENTANA Y RECORTABAN EL DIGITO  *CF010604
008100*            DE MAYOR ORDEN AL ACUMULAR PEDIDOS DE MUCHAS        *CF010604
008200*            VENTANAS (RIEL Y PIES CUADRADOS SON UN DIGITO MAS   *CF010604
008300*            ANCHOS QUE SUS RESPECTIVOS CAMPOS POR VENTANA).     *CF010604
008400* 22/11/2004 JEBA TICKET 232935                                  *CF011104
008500*            SE AGREGA CONTADOR DE CONTROL WKS-CONT-VENTANAS     *CF011104
008600*            (NIVEL 77, WORKING-STORAGE) PARA LLEVAR EL TOTAL DE *CF011104
008700*            REGISTROS DE VENTANA LEIDOS EN LA CORRIDA. SE       *CF011104
008800*            INCREMENTA EN 300-PROCESA-VENTANA (VALIDAS Y        *CF011104
008900*            RECHAZADAS POR IGUAL, ES CONTROL DE LECTURA, NO DE  *CF011104
009000*            ESTADISTICA DEL FORMULARIO) Y SE INFORMA POR        *CF011104
009100*            CONSOLA AL CIERRE DEL PROCESO PARA CUADRE DEL       *CF011104
009200*            OPERADOR CONTRA EL ARCHIVO DE ENTRADA.              *CF011104
009300******************************************************************
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600*            C01 ES EL CANAL DE CONTROL DE FORMULARIO DE LA
009700*            IMPRESORA ASIGNADO AL TOPE DE PAGINA - SE USA EN
009800*            130-IMPRIME-ENCABEZADO PARA GARANTIZAR QUE EL
009900*            FORMULARIO DE CADA PEDIDO INICIE EN HOJA NUEVA.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM.
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     SELECT ARCH-CLIENTE  ASSIGN TO CLIENTE
010500            ORGANIZATION  IS LINE SEQUENTIAL
010600            FILE STATUS   IS FS-CLIENTE.
010700
010800     SELECT ARCH-VENTANA  ASSIGN TO VENTANA
010900            ORGANIZATION  IS LINE SEQUENTIAL
011000            FILE STATUS   IS FS-VENTANA.
011100
011200     SELECT ARCH-FORMPED  ASSIGN TO FORMPED
011300            ORGANIZATION  IS LINE SEQUENTIAL
011400            FILE STATUS   IS FS-FORMPED.
011500 DATA DIVISION.
011600 FILE SECTION.
011700*                   REGISTRO DE ENCABEZADO DE CLIENTE
011800*                   UN SOLO REGISTRO POR PEDIDO - LO ENTREGA
011900*                   EL MODULO DE COTIZACION DE MOSTRADOR ANTES
012000*                   DE QUE ESTE PROGRAMA CORRA. LOS 131 BYTES
012100*                   NO LLEVAN FILLER DE RELLENO: LOS CUATRO
012200*                   CAMPOS SUMAN EXACTO EL ANCHO DEL REGISTRO
012300*                   (BITACORA 14/03/2001 - VER CLI-DIRECCION).
012400 FD  ARCH-CLIENTE
012500     LABEL RECORD IS STANDARD
012600     RECORD CONTAINS 131 CHARACTERS.
012700 01  REG-CLIENTE.
012800     02  CLI-NOMBRE              PIC X(40).
012900     02  CLI-TELEFONO            PIC X(15).
013000     02  CLI-DIRECCION           PIC X(60).
013100*                   CLI-FECHA-PEDIDO ES ALFANUMERICO DE PASO
013200*                   DIRECTO (DD-MM-YYYY HH:MM), EL PROGRAMA NO
013300*                   HACE ARITMETICA DE FECHAS SOBRE ESTE CAMPO
013400*                   (BITACORA 30/03/1998 - REVISION Y2K).
013500     02  CLI-FECHA-PEDIDO        PIC X(16).
013600
013700*                   REGISTRO DE MEDIDA DE VENTANA
013800*                   UN REGISTRO POR VENTANA MEDIDA EN LA
013900*                   VISITA. EL ANCHO Y EL ALTO VIENEN EN
014000*                   PULGADAS CON UN DECIMAL DE PRECISION DE
014100*                   ENTRADA (IMPLIED DECIMAL, SIN PUNTO EN EL
014200*                   ARCHIVO); EL PROGRAMA CALCULA CANTIDAD,
014300*                   RIEL Y PIES CUADRADOS A PARTIR DE ESTOS DOS
014400*                   VALORES Y DEL CODIGO DE COSTURA.
014500 FD  ARCH-VENTANA
014600     LABEL RECORD IS STANDARD
014700     RECORD CONTAINS 42 CHARACTERS.
014800 01  REG-VENTANA.
014900     02  VEN-NOMBRE              PIC X(30).
015000     02  VEN-COD-COSTURA         PIC X(02).
015100     02  VEN-ANCHO-PULG          PIC S9(4)V9.
015200     02  VEN-ALTO-PULG           PIC S9(4)V9.
015300
015400*                   LINEA DE IMPRESION DEL FORMULARIO
015500 FD  ARCH-FORMPED
015600     LABEL RECORD IS OMITTED
015700     RECORD CONTAINS 132 CHARACTERS.
015800 01  REG-FORMPED                 PIC X(132).
015900 WORKING-STORAGE SECTION.
016000*                 CONTADOR DE CONTROL DE LECTURA (NIVEL 77)
016100*                 NO ES PARTE DE NINGUN GRUPO, SE DECLARA SUELTO
016200*                 (BITACORA 22/11/2004 - JEBA)
016300 77  WKS-CONT-VENTANAS       PIC S9(05) COMP VALUE ZERO.
016400*                 INDICADORES DE ESTADO DE ARCHIVOS
016500*                 UN CAMPO POR ARCHIVO, SE REVISAN EN CADA
016600*                 OPEN/READ - CUALQUIER VALOR DISTINTO DE CERO
016700*                 SE TRATA COMO ERROR Y DETIENE EL PROCESO CON
016800*                 RETURN-CODE 91.
016900 01  WKS-FILE-STATUS.
017000     02  FS-CLIENTE              PIC 9(02) VALUE ZEROS.
017100     02  FS-VENTANA              PIC 9(02) VALUE ZEROS.
017200     02  FS-FORMPED              PIC 9(02) VALUE ZEROS.
017300     02  FILLER                  PIC X(01) VALUE SPACES.
017400
017500*                 SWITCHES DE CONTROL DE PROCESO
017600*                 SW-FIN-VENTANAS CONTROLA EL PERFORM...UNTIL
017700*                 DE 200-PROCESA-VENTANAS. SW-VENTANA-VALIDA
017800*                 SE REEVALUA EN CADA VENTANA DESDE
017900*                 310-VALIDA-VENTANA, NO ES ACUMULATIVO ENTRE
018000*                 REGISTROS.
018100 01  WKS-SWITCHES.
018200     02  SW-FIN-VENTANAS         PIC X(01) VALUE "N".
018300         88  FIN-VENTANAS                  VALUE "S".
018400     02  SW-VENTANA-VALIDA       PIC X(01) VALUE "S".
018500         88  VENTANA-VALIDA                VALUE "S".
018600         88  VENTANA-RECHAZADA             VALUE "N".
018700     02  FILLER                  PIC X(01) VALUE SPACES.
018800
018900*                 TABLA DE COSTURAS - CARGADA POR FILLER
019000*                 REDEFINIDA COMO TABLA DE BUSQUEDA (SEARCH)
019100*                 CADA FILLER DE 29 POSICIONES ES UNA FILA:
019200*                 2 DEL CODIGO, 19 DE LA DESCRIPCION, 4 DEL
019300*                 DIVISOR (9(02)V99) Y 4 DE LOS INDICADORES DE
019400*                 TIPO DE CALCULO/RIEL/PIES/FILLER, UN DIGITO
019500*                 CADA UNO. EL ORDEN DE LAS 6 FILAS ES EL
019600*                 ORDEN HISTORICO EN QUE EL TALLER AGREGO CADA
019700*                 COSTURA AL CATALOGO, NO UN ORDEN ALFABETICO
019800*                 NI ASCENDENTE POR CODIGO.
019900 01  WKS-TABLA-COSTURAS-DATA.
020000     02  FILLER  PIC X(29) VALUE "PLPLEATED            18001100".
020100     02  FILLER  PIC X(29) VALUE "RIRIPPLE             20001100".
020200     02  FILLER  PIC X(29) VALUE "EYEYELET             24001100".
020300     02  FILLER  PIC X(29) VALUE "R4ROMAN BLINDS 48IN  44002010".
020400     02  FILLER  PIC X(29) VALUE "R5ROMAN BLINDS 54IN  50002010".
020500     02  FILLER  PIC X(29) VALUE "BRBLINDS REGULAR     00003010".
020600 01  WKS-TABLA-COSTURAS REDEFINES WKS-TABLA-COSTURAS-DATA.
020700     02  WKS-COSTURA-ROW OCCURS 6 TIMES
020800             INDEXED BY IX-COSTURA.
020900         03  TAB-COD-COSTURA     PIC X(02).
021000         03  TAB-DESCRIPCION     PIC X(19).
021100         03  TAB-DIVISOR         PIC 9(02)V99.
021200*                 1=DIVIDIR Y REDONDEAR (TELA), 2=PANEL Y
021300*                 TECHO (ROMANA), 3=PERSIANA SIN TELA (REGULAR)
021400         03  TAB-TIPO-CALCULO    PIC 9(01).
021500             88  TAB-DIV-Y-REDONDEA          VALUE 1.
021600             88  TAB-PANEL-Y-TECHO           VALUE 2.
021700             88  TAB-PERSIANA-SIN-TELA       VALUE 3.
021800         03  TAB-RIEL-APLICA     PIC 9(01).
021900             88  TAB-RIEL-SI                 VALUE 1.
022000         03  TAB-PIES-APLICA     PIC 9(01).
022100             88  TAB-PIES-SI                 VALUE 1.
022200         03  FILLER              PIC X(01).
022300
022400*                 AREA DE TRABAJO PARA LA VENTANA EN PROCESO
022500*                 CAMPOS INTERMEDIOS QUE SOLO VIVEN MIENTRAS
022600*                 SE CALCULA UNA VENTANA - NO SE ACUMULAN NI
022700*                 SE IMPRIMEN DIRECTAMENTE, SON AREA DE
022800*                 TRABAJO PARA 400/500/600-CALCULA-xxx.
022900 01  WKS-VENTANA-CALC.
023000     02  WKS-FACTOR-ALTO         PIC S9(3)V99  COMP.
023100     02  WKS-ANCHO-DIVIDIDO      PIC S9(5)      COMP.
023200     02  WKS-PANELES             PIC S9(5)      COMP.
023300     02  WKS-PIES-ANCHO          PIC S9(5)      COMP.
023400     02  WKS-PIES-ALTO           PIC S9(5)      COMP.
023500     02  WKS-CANTIDAD-ENTERA     PIC S9(7)      COMP.
023600     02  FILLER                  PIC X(01).
023700
023800*                 RESULTADO CALCULADO PARA LA VENTANA EN PROCESO
023900*                 ESTOS SI SON LOS VALORES QUE SE IMPRIMEN EN
024000*                 EL DETALLE (700-IMPRIME-DETALLE) Y SE SUMAN
024100*                 A LOS TOTALES (650-ACUMULA-TOTALES).
024200 01  WKS-VENTANA-RESULTADO.
024300     02  RES-CANTIDAD            PIC S9(7)V99  COMP.
024400     02  RES-RIEL-PIES           PIC S9(5)V9   COMP.
024500     02  RES-PIES-CUADRADOS      PIC S9(7)      COMP.
024600     02  RES-RIEL-NA             PIC X(01).
024700         88  RIEL-NO-APLICA                VALUE "S".
024800         88  RIEL-SI-APLICA                VALUE "N".
024900     02  RES-PIES-NA             PIC X(01).
025000         88  PIES-NO-APLICA                VALUE "S".
025100         88  PIES-SI-APLICA                VALUE "N".
025200     02  FILLER                  PIC X(01).
025300
025400*                 RUTINA GENERICA DE REDONDEO HACIA ARRIBA
025500 01  WKS-TECHO-AREA.
025600     02  WKS-TECHO-ENTRADA       PIC S9(7)V9999 COMP.
025700     02  WKS-TECHO-TRUNCO        PIC S9(7)      COMP.
025800     02  WKS-TECHO-SALIDA        PIC S9(7)      COMP.
025900     02  FILLER                  PIC X(01).
026000
026100*                 ACUMULADORES DE TOTALES DEL PEDIDO
026200*                 SE INICIALIZAN EN CERO POR VALUE Y SE VAN
026300*                 SUMANDO EN 650-ACUMULA-TOTALES CADA VEZ QUE
026400*                 SE PROCESA UNA VENTANA VALIDA. UN SOLO
026500*                 PEDIDO POR CORRIDA, ASI QUE NO SE REINICIAN
026600*                 A MITAD DEL PROCESO.
026700 01  WKS-TOTALES.
026800     02  WKS-TOTAL-CANTIDAD      PIC S9(7)V99  COMP VALUE ZERO.
026900     02  WKS-TOTAL-RIEL          PIC S9(5)V9   COMP VALUE ZERO.
027000     02  WKS-TOTAL-PIES          PIC S9(7)V9   COMP VALUE ZERO.
027100     02  FILLER                  PIC X(01) VALUE SPACES.
027200
027300*                 CAMPOS EDITADOS PARA IMPRESION DEL FORMULARIO
027400*                 UN CAMPO ZZZ9.9/Z,ZZZ,ZZ9.99 POR CADA VALOR
027500*                 NUMERICO QUE APARECE EN EL FORMULARIO - LOS
027600*                 EDIT-PICTURES DE LOS TOTALES DEBEN TENER LA
027700*                 MISMA CANTIDAD DE DIGITOS QUE SU ACUMULADOR
027800*                 DE ORIGEN, NO LA MISMA QUE EL CAMPO POR
027900*                 VENTANA (BITACORA 05/06/2004 - EL TOTAL DE
028000*                 RIEL Y DE PIES CUADRADOS PUEDE ACUMULAR MAS
028100*                 DIGITOS QUE UNA SOLA VENTANA).
028200 01  WKS-CAMPOS-EDITADOS.
028300     02  WKS-ANCHO-EDIT          PIC ZZZ9.9.
028400     02  WKS-ALTO-EDIT           PIC ZZZ9.9.
028500     02  WKS-CANTIDAD-EDIT       PIC Z,ZZZ,ZZ9.99.
028600     02  WKS-CANTIDAD-ENT-EDIT   PIC Z,ZZZ,ZZ9.
028700     02  WKS-RIEL-EDIT           PIC ZZZ9.9.
028800     02  WKS-PIES-EDIT           PIC ZZZ,ZZ9.
028900     02  WKS-TOTAL-CANT-EDIT     PIC Z,ZZZ,ZZ9.99.
029000     02  WKS-TOTAL-CANT-ENT-EDIT PIC Z,ZZZ,ZZ9.
029100     02  WKS-TOTAL-RIEL-EDIT     PIC ZZ,ZZ9.9.
029200     02  WKS-TOTAL-PIES-EDIT     PIC Z,ZZZ,ZZ9.9.
029300     02  FILLER                  PIC X(01) VALUE SPACES.
029400
029500*                 BUFFER UNICO DE IMPRESION - VARIAS VISTAS
029600*                 REDEFINIDAS SEGUN EL RENGLON A ESCRIBIR
029700*                 CADA PARAGRAFO QUE IMPRIME LIMPIA EL BUFFER
029800*                 A BLANCOS Y LO ARMA A TRAVES DE LA VISTA
029900*                 REDEFINIDA QUE LE CORRESPONDE (TITULO,
030000*                 ROTULO/VALOR DE ENCABEZADO, ROTULO/VALOR DE
030100*                 DETALLE, O EL NOMBRE DE LA VENTANA) ANTES DE
030200*                 ESCRIBIR REG-FORMPED - NUNCA SE ARMAN DOS
030300*                 VISTAS A LA VEZ SOBRE EL MISMO BUFFER.
030400 01  WKS-BUFFER-IMPRESION       PIC X(132) VALUE SPACES.
030500
030600*                 VISTA PARA EL TITULO DEL FORMULARIO,
030700*                 CENTRADO EN LA LINEA DE 132 POSICIONES.
030800 01  WKS-LINEA-TITULO REDEFINES WKS-BUFFER-IMPRESION.
030900     02  LT-FILLER-1             PIC X(50).
031000     02  LT-TITULO               PIC X(20).
031100     02  LT-FILLER-2             PIC X(62).
031200
031300*                 VISTA DE ROTULO/VALOR PARA EL ENCABEZADO DE
031400*                 CLIENTE (NOMBRE, TELEFONO, DIRECCION, FECHA).
031500 01  WKS-LINEA-ROTULO REDEFINES WKS-BUFFER-IMPRESION.
031600     02  LR-ROTULO               PIC X(24).
031700     02  LR-VALOR                PIC X(70).
031800     02  LR-FILLER               PIC X(38).
031900
032000*                 VISTA DE ROTULO/VALOR PARA LOS SEIS DATOS DE
032100*                 CADA VENTANA Y PARA LAS TRES LINEAS DE
032200*                 TOTALES AL PIE DEL FORMULARIO.
032300 01  WKS-LINEA-DETALLE REDEFINES WKS-BUFFER-IMPRESION.
032400     02  LD-ROTULO               PIC X(20).
032500     02  LD-VALOR                PIC X(30).
032600     02  LD-FILLER               PIC X(82).
032700
032800*                 VISTA PARA EL RENGLON DE ENCABEZADO DE CADA
032900*                 BLOQUE DE VENTANA, CON SU NOMBRE.
033000 01  WKS-LINEA-VENTANA REDEFINES WKS-BUFFER-IMPRESION.
033100     02  LV-FILLER-1             PIC X(04).
033200     02  LV-NOMBRE               PIC X(30).
033300     02  LV-FILLER-2             PIC X(98).
033400 PROCEDURE DIVISION.
033500*----------------------------------------------------------------
033600* SECCION PRINCIPAL DEL PROGRAMA
033700*----------------------------------------------------------------
033800 100-MAIN SECTION.
033900*            SECUENCIA FIJA DEL PROCESO: ABRIR, LEER EL
034000*            ENCABEZADO DE CLIENTE, IMPRIMIR EL TITULO Y LOS
034100*            DATOS DEL CLIENTE, PROCESAR TODAS LAS VENTANAS
034200*            DEL PEDIDO, IMPRIMIR LOS TOTALES Y CERRAR. NO HAY
034300*            PARAMETROS DE ENTRADA NI CODIGOS DE RETORNO
034400*            DISTINTOS DE 0 (NORMAL) O 91 (ERROR DE ARCHIVO).
034500     PERFORM 110-APERTURA-ARCHIVOS
034600     PERFORM 120-LEE-CLIENTE
034700     PERFORM 130-IMPRIME-ENCABEZADO
034800     PERFORM 200-PROCESA-VENTANAS
034900     PERFORM 800-IMPRIME-TOTALES
035000     PERFORM 950-CIERRA-ARCHIVOS
035100     STOP RUN.
035200 100-MAIN-E. EXIT.
035300
035400*----------------------------------------------------------------
035500* ABRE LOS TRES ARCHIVOS DEL PROCESO Y VALIDA EL ESTADO
035600*----------------------------------------------------------------
035700 110-APERTURA-ARCHIVOS SECTION.
035800*            ARCH-CLIENTE Y ARCH-VENTANA SE ABREN DE ENTRADA,
035900*            ARCH-FORMPED DE SALIDA. SI CUALQUIERA FALLA EL
036000*            PROGRAMA TERMINA CON RETURN-CODE 91 - NO TIENE
036100*            SENTIDO CONTINUAR EL PROCESO SIN LOS TRES
036200*            ARCHIVOS DISPONIBLES.
036300     OPEN INPUT  ARCH-CLIENTE
036400     IF FS-CLIENTE NOT = ZERO
036500         DISPLAY "*** ERROR AL ABRIR ARCH-CLIENTE  FS=" FS-CLIENTE
036600             UPON CONSOLE
036700         MOVE 91 TO RETURN-CODE
036800         STOP RUN
036900     END-IF
037000
037100     OPEN INPUT  ARCH-VENTANA
037200     IF FS-VENTANA NOT = ZERO
037300         DISPLAY "*** ERROR AL ABRIR ARCH-VENTANA  FS=" FS-VENTANA
037400             UPON CONSOLE
037500         MOVE 91 TO RETURN-CODE
037600         STOP RUN
037700     END-IF
037800
037900     OPEN OUTPUT ARCH-FORMPED
038000     IF FS-FORMPED NOT = ZERO
038100         DISPLAY "*** ERROR AL ABRIR ARCH-FORMPED  FS=" FS-FORMPED
038200             UPON CONSOLE
038300         MOVE 91 TO RETURN-CODE
038400         STOP RUN
038500     END-IF.
038600 110-APERTURA-ARCHIVOS-E. EXIT.
038700
038800*----------------------------------------------------------------
038900* LEE EL UNICO REGISTRO DE ENCABEZADO DEL CLIENTE
039000*----------------------------------------------------------------
039100 120-LEE-CLIENTE SECTION.
039200*            ARCH-CLIENTE TRAE UN SOLO REGISTRO POR PEDIDO
039300*            (NOMBRE, TELEFONO, DIRECCION Y FECHA DE LA
039400*            VISITA DE COTIZACION). SI EL ARCHIVO VIENE VACIO
039500*            NO HAY PEDIDO QUE PROCESAR, SE TERMINA EL PROCESO.
039600     READ ARCH-CLIENTE
039700         AT END
039800             DISPLAY "*** ARCHIVO DE CLIENTE VACIO" UPON CONSOLE
039900             MOVE 91 TO RETURN-CODE
040000             STOP RUN
040100     END-READ
040200     IF FS-CLIENTE NOT = ZERO
040300         DISPLAY "*** ERROR AL LEER ARCH-CLIENTE  FS=" FS-CLIENTE
040400             UPON CONSOLE
040500         MOVE 91 TO RETURN-CODE
040600         STOP RUN
040700     END-IF.
040800 120-LEE-CLIENTE-E. EXIT.
040900
041000*----------------------------------------------------------------
041100* IMPRIME EL TITULO DEL FORMULARIO Y LOS DATOS DEL CLIENTE
041200*----------------------------------------------------------------
041300 130-IMPRIME-ENCABEZADO SECTION.
041400*            EL TITULO SE IMPRIME AL TOPE DE UNA HOJA NUEVA
041500*            (AFTER ADVANCING TOP-OF-FORM, VER C01 EN
041600*            SPECIAL-NAMES) - EL FORMULARIO SIEMPRE INICIA EN
041700*            PAGINA LIMPIA, NO SE ACUMULA CON UN FORMULARIO
041800*            ANTERIOR. LUEGO SIGUEN LOS CUATRO DATOS DEL
041900*            CLIENTE, UNO POR RENGLON, EN EL ORDEN QUE PIDE
042000*            EL FORMULARIO IMPRESO.
042100     MOVE SPACES         TO WKS-BUFFER-IMPRESION
042200     MOVE "ORDER FORM"   TO LT-TITULO
042300     WRITE REG-FORMPED FROM WKS-LINEA-TITULO
042400         AFTER ADVANCING TOP-OF-FORM
042500
042600     MOVE SPACES              TO WKS-BUFFER-IMPRESION
042700     MOVE "Customer Name:"    TO LR-ROTULO
042800     MOVE CLI-NOMBRE          TO LR-VALOR
042900     WRITE REG-FORMPED FROM WKS-LINEA-ROTULO
043000         AFTER ADVANCING 2 LINES
043100
043200     MOVE SPACES              TO WKS-BUFFER-IMPRESION
043300     MOVE "Phone:"            TO LR-ROTULO
043400     MOVE CLI-TELEFONO        TO LR-VALOR
043500     WRITE REG-FORMPED FROM WKS-LINEA-ROTULO
043600         AFTER ADVANCING 1 LINES
043700
043800     MOVE SPACES              TO WKS-BUFFER-IMPRESION
043900     MOVE "Address:"          TO LR-ROTULO
044000     MOVE CLI-DIRECCION       TO LR-VALOR
044100     WRITE REG-FORMPED FROM WKS-LINEA-ROTULO
044200         AFTER ADVANCING 1 LINES
044300
044400     MOVE SPACES              TO WKS-BUFFER-IMPRESION
044500     MOVE "Date:"             TO LR-ROTULO
044600     MOVE CLI-FECHA-PEDIDO    TO LR-VALOR
044700     WRITE REG-FORMPED FROM WKS-LINEA-ROTULO
044800         AFTER ADVANCING 1 LINES.
044900 130-IMPRIME-ENCABEZADO-E. EXIT.
045000
045100*----------------------------------------------------------------
045200* CONTROLA LA LECTURA Y EL PROCESO DE CADA VENTANA MEDIDA
045300* (LECTURA ANTICIPADA - EVITA EL PERFORM...UNTIL...END-PERFORM)
045400*----------------------------------------------------------------
045500 200-PROCESA-VENTANAS SECTION.
045600*            SE LEE LA PRIMERA VENTANA ANTES DE ENTRAR AL
045700*            PERFORM...UNTIL PARA QUE EL PERFORM PUEDA PROBAR
045800*            FIN-VENTANAS ANTES DE PROCESAR UN REGISTRO QUE
045900*            YA NO EXISTE (LECTURA ANTICIPADA, VER LA NOTA DE
046000*            ARRIBA). 300-PROCESA-VENTANA ES QUIEN VUELVE A
046100*            LEER LA SIGUIENTE VENTANA AL TERMINAR DE PROCESAR
046200*            LA ACTUAL - AQUI SOLO SE CONTROLA EL CICLO.
046300     PERFORM 210-LEE-VENTANA
046400     PERFORM 300-PROCESA-VENTANA THRU 300-PROCESA-VENTANA-E
046500         UNTIL FIN-VENTANAS.
046600 200-PROCESA-VENTANAS-E. EXIT.
046700
046800*----------------------------------------------------------------
046900* LEE UN REGISTRO DE VENTANA - CONTROLA FIN DE ARCHIVO
047000*----------------------------------------------------------------
047100 210-LEE-VENTANA SECTION.
047200*            ARCH-VENTANA TRAE UNA VENTANA MEDIDA POR
047300*            REGISTRO, EN EL ORDEN EN QUE EL OPERADOR LAS
047400*            MIDIO EN LA VISITA - NO SE ORDENAN NI SE
047500*            AGRUPAN POR TIPO DE COSTURA, SE IMPRIMEN TAL
047600*            CUAL VIENEN EN EL ARCHIVO.
047700     READ ARCH-VENTANA
047800         AT END
047900             SET FIN-VENTANAS TO TRUE
048000     END-READ
048100     IF NOT FIN-VENTANAS
048200         IF FS-VENTANA NOT = ZERO
048300             DISPLAY "*** ERROR AL LEER ARCH-VENTANA  FS="
048400                 FS-VENTANA UPON CONSOLE
048500             MOVE 91 TO RETURN-CODE
048600             STOP RUN
048700         END-IF
048800     END-IF.
048900 210-LEE-VENTANA-E. EXIT.
049000
049100*----------------------------------------------------------------
049200* VALIDA LA VENTANA, LA CALCULA, LA ACUMULA E IMPRIME EL BLOQUE
049300*----------------------------------------------------------------
049400 300-PROCESA-VENTANA SECTION.
049500*            CUENTA EL REGISTRO LEIDO, VALIDO O NO, PARA EL
049600*            CUADRE DE CONSOLA DE 950-CIERRA-ARCHIVOS
049700     ADD 1 TO WKS-CONT-VENTANAS
049800     PERFORM 310-VALIDA-VENTANA THRU 310-VALIDA-VENTANA-E
049900     IF VENTANA-VALIDA
050000         PERFORM 400-CALCULA-CANTIDAD THRU 400-CALCULA-CANTIDAD-E
050100         PERFORM 500-CALCULA-RIEL     THRU 500-CALCULA-RIEL-E
050200         PERFORM 600-CALCULA-PIES     THRU 600-CALCULA-PIES-E
050300         PERFORM 650-ACUMULA-TOTALES  THRU 650-ACUMULA-TOTALES-E
050400         PERFORM 700-IMPRIME-DETALLE  THRU 700-IMPRIME-DETALLE-E
050500     END-IF
050600*            LA VENTANA RECHAZADA NO PASA POR LOS CALCULOS NI
050700*            POR EL DETALLE - SIMPLEMENTE SE OMITE DEL
050800*            FORMULARIO IMPRESO Y SE INFORMA POR CONSOLA DESDE
050900*            310-VALIDA-VENTANA. EN CUALQUIER CASO SE AVANZA A
051000*            LA SIGUIENTE VENTANA DEL ARCHIVO.
051100     PERFORM 210-LEE-VENTANA.
051200 300-PROCESA-VENTANA-E. EXIT.
051300
051400*----------------------------------------------------------------
051500* VALIDA ANCHO Y ALTO NO NEGATIVOS Y CODIGO DE COSTURA CONOCIDO
051600* (BITACORA 02/11/1994 - MAST)
051700*----------------------------------------------------------------
051800 310-VALIDA-VENTANA SECTION.
051900*            UNA VENTANA SE RECHAZA POR DOS MOTIVOS: ANCHO O
052000*            ALTO NEGATIVO (NO TIENE SENTIDO FISICO UNA MEDIDA
052100*            NEGATIVA), O CODIGO DE COSTURA QUE NO EXISTE EN
052200*            LA TABLA WKS-TABLA-COSTURAS. LA VENTANA RECHAZADA
052300*            NO SE CALCULA NI SE IMPRIME, SOLO SE INFORMA POR
052400*            CONSOLA - EL PEDIDO SIGUE PROCESANDO EL RESTO DE
052500*            LAS VENTANAS DEL ARCHIVO.
052600     SET VENTANA-VALIDA TO TRUE
052700
052800*            LA VALIDACION DE ANCHO/ALTO SE HACE ANTES DE
052900*            BUSCAR LA COSTURA EN LA TABLA PARA NO DEJAR
053000*            IX-COSTURA APUNTANDO A UN RENGLON INDEFINIDO SI
053100*            LA MEDIDA YA ES INVALIDA.
053200     IF VEN-ANCHO-PULG < ZERO OR VEN-ALTO-PULG < ZERO
053300         SET VENTANA-RECHAZADA TO TRUE
053400     END-IF
053500
053600     IF VENTANA-VALIDA
053700*            BUSQUEDA LINEAL (SEARCH, NO SEARCH ALL) SOBRE LAS
053800*            6 FILAS DE LA TABLA DE COSTURAS - LA TABLA NO
053900*            ESTA ORDENADA POR CODIGO, SE CARGO EN EL ORDEN
054000*            HISTORICO DE LOS CODIGOS DEL TALLER (PL/RI/EY/
054100*            R4/R5/BR), ASI QUE NO CALIFICA PARA UNA BUSQUEDA
054200*            BINARIA CON ASCENDING KEY.
054300         SET IX-COSTURA TO 1
054400         SEARCH WKS-COSTURA-ROW
054500             AT END
054600                 SET VENTANA-RECHAZADA TO TRUE
054700             WHEN TAB-COD-COSTURA (IX-COSTURA) = VEN-COD-COSTURA
054800                 CONTINUE
054900         END-SEARCH
055000     END-IF
055100
055200     IF VENTANA-RECHAZADA
055300         DISPLAY "*** VENTANA RECHAZADA - ANCHO/ALTO NEGATIVO O "
055400             "COSTURA NO RECONOCIDA : " VEN-NOMBRE UPON CONSOLE
055500     END-IF.
055600 310-VALIDA-VENTANA-E. EXIT.
055700
055800*----------------------------------------------------------------
055900* CALCULA LA CANTIDAD DE TELA SEGUN EL TIPO DE COSTURA
056000* FACTOR DE ALTO = REDONDEO((ALTO + 14) / 39) A 2 DECIMALES
056100*----------------------------------------------------------------
056200 400-CALCULA-CANTIDAD SECTION.
056300*            ESTA SECCION CALCULA LA CANTIDAD DE TELA QUE SE
056400*            DEBE CORTAR PARA UNA VENTANA, SEGUN SU TIPO DE
056500*            COSTURA (PLIEGUE, RIZO, OJETE, PERSIANA ROMANA DE
056600*            48 O 54 PULGADAS, O PERSIANA REGULAR SIN TELA).
056700*            EL PUNTO DE PARTIDA ES SIEMPRE EL FACTOR DE ALTO,
056800*            QUE SE OBTIENE UNA SOLA VEZ Y SE REUTILIZA EN
056900*            CUALQUIERA DE LAS RAMAS DEL EVALUATE DE ABAJO.
057000*
057100*            FACTOR DE ALTO = REDONDEO((ALTO + 14) / 39, 2 DEC.)
057200*            LOS 14 PULGADAS ADICIONALES CUBREN EL DOBLADILLO
057300*            SUPERIOR E INFERIOR Y LA HOLGURA DE INSTALACION
057400*            QUE SE DEJA EN TODA CORTINA DE TELA, SEGUN EL
057500*            ESTANDAR DE CORTE DEL TALLER. SE DIVIDE ENTRE 39
057600*            PORQUE ASI VIENE EXPRESADO EL ANCHO DE ROLLO DE
057700*            TELA ESTANDAR EN PULGADAS, CONVERTIDO A YARDAS.
057800     COMPUTE WKS-FACTOR-ALTO ROUNDED =
057900             (VEN-ALTO-PULG + 14) / 39
058000
058100*            LA TABLA WKS-TABLA-COSTURAS (CARGADA POR FILLER Y
058200*            REDEFINIDA MAS ARRIBA) YA DEJO POSICIONADO EL INDICE
058300*            IX-COSTURA SOBRE EL RENGLON DE LA COSTURA DE LA
058400*            VENTANA EN 310-VALIDA-VENTANA. EL 88 TAB-TIPO-CALCULO
058500*            DE ESE RENGLON INDICA CUAL DE LAS TRES FORMULAS DE
058600*            CANTIDAD APLICA - NO HAY QUE VOLVER A PREGUNTAR POR
058700*            EL CODIGO DE COSTURA (PL/RI/EY/R4/R5/BR) AQUI.
058800     EVALUATE TRUE
058900         WHEN TAB-DIV-Y-REDONDEA (IX-COSTURA)
059000*            RAMA DE PLIEGUE, RIZO Y OJETE (VALOR 1 DE
059100*            TAB-TIPO-CALCULO). EL ANCHO SE DIVIDE ENTRE EL
059200*            DIVISOR DE LA COSTURA (18/20/24 PULGADAS SEGUN EL
059300*            RENGLON DE LA TABLA) Y SE REDONDEA A UN NUMERO DE
059400*            PANELES ENTERO. LA CANTIDAD ES EL PRODUCTO EXACTO
059500*            DE ESE ENTERO POR EL FACTOR DE ALTO - COMO EL ANCHO
059600*            DIVIDIDO YA ES ENTERO Y EL FACTOR TIENE 2 DECIMALES,
059700*            EL PRODUCTO NO REQUIERE REDONDEO ADICIONAL.
059800             COMPUTE WKS-ANCHO-DIVIDIDO ROUNDED =
059900                     VEN-ANCHO-PULG / TAB-DIVISOR (IX-COSTURA)
060000             COMPUTE RES-CANTIDAD ROUNDED =
060100                     WKS-ANCHO-DIVIDIDO * WKS-FACTOR-ALTO
060200
060300         WHEN TAB-PANEL-Y-TECHO (IX-COSTURA)
060400*            RAMA DE PERSIANA ROMANA 48" O 54" (VALOR 2 DE
060500*            TAB-TIPO-CALCULO). AQUI EL ANCHO NO SE REDONDEA AL
060600*            PANEL MAS CERCANO, SE REDONDEA SIEMPRE HACIA ARRIBA
060700*            (TECHO), PORQUE UN PANEL DE TELA NO SE PUEDE CORTAR
060800*            A LA MITAD - SI SOBRA UNA FRACCION DE PANEL DE
060900*            ANCHO SE DEBE COMPRAR EL PANEL COMPLETO.
061000             COMPUTE WKS-TECHO-ENTRADA =
061100                     VEN-ANCHO-PULG / TAB-DIVISOR (IX-COSTURA)
061200             PERFORM 890-CALCULA-TECHO THRU 890-CALCULA-TECHO-E
061300             MOVE WKS-TECHO-SALIDA TO WKS-PANELES
061400*            BITACORA 02/05/2001 - CANTIDAD DE PERSIANA ROMANA
061500*            SE REDONDEA A ENTERO ANTES DE CARGAR RES-CANTIDAD
061600*            (WKS-CANTIDAD-ENTERA ES UN COMP DE 7 DIGITOS SIN
061700*            DECIMALES QUE SE USA COMO AREA INTERMEDIA PARA
061800*            FORZAR EL REDONDEO A ENTERO ANTES DE MOVERLO AL
061900*            CAMPO DE 2 DECIMALES RES-CANTIDAD; DE LO CONTRARIO
062000*            EL PRODUCTO PANELES POR FACTOR DE ALTO QUEDABA CON
062100*            DECIMALES, LO CUAL NO CORRESPONDE A UNA PERSIANA
062200*            ROMANA (LA CANTIDAD DE ESTE TIPO SIEMPRE ES ENTERA).
062300             COMPUTE WKS-CANTIDAD-ENTERA ROUNDED =
062400                     WKS-PANELES * WKS-FACTOR-ALTO
062500             MOVE WKS-CANTIDAD-ENTERA TO RES-CANTIDAD
062600
062700         WHEN TAB-PERSIANA-SIN-TELA (IX-COSTURA)
062800*            RAMA DE PERSIANA REGULAR (VALOR 3 DE
062900*            TAB-TIPO-CALCULO). NO LLEVA TELA, POR LO QUE LA
063000*            CANTIDAD SIEMPRE ES CERO; DE TODOS MODOS SE SUMA
063100*            AL TOTAL DEL PEDIDO EN 650-ACUMULA-TOTALES, YA QUE
063200*            LA CANTIDAD SIEMPRE PARTICIPA DE LA SUMATORIA.
063300             MOVE ZERO TO RES-CANTIDAD
063400
063500         WHEN OTHER
063600*            NO DEBERIA CAER AQUI: 310-VALIDA-VENTANA YA
063700*            RECHAZO LOS CODIGOS DE COSTURA QUE NO EXISTEN EN
063800*            LA TABLA. SE DEJA COMO RESGUARDO POR SI LA TABLA
063900*            SE AMPLIA A FUTURO CON UN CODIGO SIN TIPO DE
064000*            CALCULO ASIGNADO TODAVIA.
064100             MOVE ZERO TO RES-CANTIDAD
064200     END-EVALUATE.
064300 400-CALCULA-CANTIDAD-E. EXIT.
064400
064500*----------------------------------------------------------------
064600* CALCULA LOS PIES DE RIEL - NO APLICA A PERSIANAS (R4/R5/BR)
064700* REDONDEA HACIA ARRIBA AL MEDIO PIE MAS CERCANO
064800* (BITACORA 20/06/1995 - LPXI, CORRIGE EL REDONDEO DE MEDIOS PIES)
064900*----------------------------------------------------------------
065000 500-CALCULA-RIEL SECTION.
065100*            EL RIEL SOLO SE VENDE PARA COSTURAS DE CORTINA DE
065200*            TELA (PLIEGUE, RIZO, OJETE); LAS PERSIANAS (ROMANA
065300*            48"/54" Y REGULAR) NO LLEVAN RIEL, SE CUELGAN DE
065400*            SU PROPIO MECANISMO. EL 88 TAB-RIEL-SI DE LA FILA
065500*            DE LA TABLA DE COSTURAS YA TRAE ESA REGLA CARGADA
065600*            (VALOR 1 PARA PL/RI/EY, VALOR 0 PARA R4/R5/BR).
065700     IF TAB-RIEL-SI (IX-COSTURA)
065800*            EL RIEL SE VENDE POR MEDIO PIE, NO SE PUEDE
065900*            COMPRAR UN TRAMO FRACCIONARIO MENOR. POR ESO EL
066000*            ANCHO EN PIES (ANCHO/12) SE MULTIPLICA POR 2 ANTES
066100*            DEL REDONDEO HACIA ARRIBA, Y LUEGO SE DIVIDE OTRA
066200*            VEZ ENTRE 2 - ASI EL TECHO SE APLICA SOBRE MEDIOS
066300*            PIES EN VEZ DE SOBRE PIES ENTEROS (BITACORA
066400*            20/06/1995, ANTES DE ESA CORRECCION EL PROGRAMA
066500*            REDONDEABA DIRECTO A PIES ENTEROS Y LE FALTABA
066600*            RIEL A LAS VENTANAS CON MEDIOS PIES EXACTOS).
066700         SET RIEL-SI-APLICA TO TRUE
066800         COMPUTE WKS-TECHO-ENTRADA =
066900                 (VEN-ANCHO-PULG / 12) * 2
067000         PERFORM 890-CALCULA-TECHO THRU 890-CALCULA-TECHO-E
067100         COMPUTE RES-RIEL-PIES = WKS-TECHO-SALIDA / 2
067200     ELSE
067300*            SE MARCA RES-RIEL-NA CON "S" (NO APLICA) PARA QUE
067400*            700-IMPRIME-DETALLE IMPRIMA UN GUION EN VEZ DE UN
067500*            CERO, Y PARA QUE 650-ACUMULA-TOTALES NO SUME ESTA
067600*            VENTANA AL TOTAL DE PIES DE RIEL DEL PEDIDO.
067700         SET RIEL-NO-APLICA TO TRUE
067800         MOVE ZERO TO RES-RIEL-PIES
067900     END-IF.
068000 500-CALCULA-RIEL-E. EXIT.
068100
068200*----------------------------------------------------------------
068300* CALCULA LOS PIES CUADRADOS - SOLO APLICA A PERSIANAS R4/R5/BR
068400* (BITACORA 19/05/2000 - SRCH, ANTES SE MARCABA SIEMPRE N/A)
068500*----------------------------------------------------------------
068600 600-CALCULA-PIES SECTION.
068700*            LOS PIES CUADRADOS SOLO SE COTIZAN PARA PERSIANA
068800*            (ROMANA 48"/54" Y REGULAR) - PARA CORTINA DE TELA
068900*            EL AREA NO ES UN DATO QUE EL CLIENTE COMPRE, SOLO
069000*            LA CANTIDAD DE TELA Y EL RIEL. EL 88 TAB-PIES-SI
069100*            DE LA TABLA DE COSTURAS DISTINGUE AMBOS CASOS
069200*            (BITACORA 19/05/2000, ANTES DE ESE CAMBIO EL
069300*            PROGRAMA SIEMPRE MARCABA N/A PARA ESTE CAMPO).
069400     IF TAB-PIES-SI (IX-COSTURA)
069500*            CADA DIMENSION SE REDONDEA POR SEPARADO A PIES
069600*            ENTEROS ANTES DE MULTIPLICAR - NO SE REDONDEA EL
069700*            PRODUCTO FINAL. ESTO PUEDE DAR UN RESULTADO
069800*            LIGERAMENTE DISTINTO A REDONDEAR EL AREA EN
069900*            PULGADAS CUADRADAS Y LUEGO CONVERTIR A PIES, PERO
070000*            ES LA FORMA EN QUE EL AREA DE PERSIANA SE COTIZA
070100*            EN EL TALLER: SIEMPRE POR PIES CUADRADOS ENTEROS.
070200         SET PIES-SI-APLICA TO TRUE
070300         COMPUTE WKS-PIES-ANCHO ROUNDED = VEN-ANCHO-PULG / 12
070400         COMPUTE WKS-PIES-ALTO  ROUNDED = VEN-ALTO-PULG  / 12
070500         COMPUTE RES-PIES-CUADRADOS =
070600                 WKS-PIES-ANCHO * WKS-PIES-ALTO
070700     ELSE
070800*            RES-PIES-NA SE MARCA "S" PARA QUE EL DETALLE
070900*            IMPRIMA UN GUION Y PARA QUE EL TOTAL DE PIES
071000*            CUADRADOS DEL PEDIDO NO INCLUYA ESTA VENTANA.
071100         SET PIES-NO-APLICA TO TRUE
071200         MOVE ZERO TO RES-PIES-CUADRADOS
071300     END-IF.
071400 600-CALCULA-PIES-E. EXIT.
071500
071600*----------------------------------------------------------------
071700* ACUMULA LOS TOTALES DEL PEDIDO - LOS VALORES NO APLICABLES
071800* NO SE SUMAN, LA CANTIDAD DE TELA SIEMPRE SE SUMA (PUEDE SER 0)
071900*----------------------------------------------------------------
072000 650-ACUMULA-TOTALES SECTION.
072100*            ESTA SECCION ACUMULA LOS TRES TOTALES DEL PEDIDO
072200*            (CANTIDAD DE TELA, PIES DE RIEL Y PIES CUADRADOS)
072300*            A MEDIDA QUE SE VA PROCESANDO CADA VENTANA VALIDA.
072400*            NO HAY QUIEBRE DE CONTROL - ES UN SOLO TOTAL POR
072500*            EJECUCION, IGUAL AL TOTAL DEL FORMULARIO IMPRESO
072600*            POR 800-IMPRIME-TOTALES AL FINAL DEL PROCESO.
072700     ADD RES-CANTIDAD TO WKS-TOTAL-CANTIDAD
072800*            LA CANTIDAD DE TELA SIEMPRE SE SUMA, INCLUSO
072900*            CUANDO ES CERO (PERSIANA REGULAR) - NO EXISTE UN
073000*            INDICADOR RES-CANTIDAD-NA PORQUE LA CANTIDAD
073100*            SIEMPRE ES UN VALOR VALIDO PARA CUALQUIER COSTURA.
073200     IF RIEL-SI-APLICA
073300*            SOLO SE SUMA AL TOTAL DE RIEL SI LA COSTURA DE
073400*            LA VENTANA LO USA; DE LO CONTRARIO EL RIEL-NA
073500*            YA QUEDO EN CERO Y SUMARLO NO CAMBIARIA EL TOTAL,
073600*            PERO SE DEJA EL IF POR CLARIDAD DE LA REGLA.
073700         ADD RES-RIEL-PIES TO WKS-TOTAL-RIEL
073800     END-IF
073900     IF PIES-SI-APLICA
074000*            IGUAL CRITERIO QUE EL RIEL: SOLO PARTICIPAN DEL
074100*            TOTAL DE PIES CUADRADOS LAS VENTANAS DE PERSIANA
074200*            ROMANA O REGULAR, NUNCA LAS DE CORTINA DE TELA.
074300         ADD RES-PIES-CUADRADOS TO WKS-TOTAL-PIES
074400     END-IF.
074500 650-ACUMULA-TOTALES-E. EXIT.
074600
074700*----------------------------------------------------------------
074800* IMPRIME EL BLOQUE DE DETALLE DE UNA VENTANA
074900* (BITACORA 14/09/1997 - JEBA, CANTIDAD SIN DECIM. SI ES ENTERA)
075000*----------------------------------------------------------------
075100 700-IMPRIME-DETALLE SECTION.
075200*            IMPRIME EL BLOQUE DE UNA VENTANA: UN RENGLON DE
075300*            ENCABEZADO CON EL NOMBRE, SEIS RENGLONES DE
075400*            ETIQUETA/VALOR (COSTURA, ANCHO, ALTO, CANTIDAD,
075500*            RIEL Y PIES CUADRADOS) Y UN RENGLON EN BLANCO DE
075600*            SEPARACION ANTES DEL SIGUIENTE BLOQUE (O DE LA
075700*            SECCION DE TOTALES SI ES LA ULTIMA VENTANA).
075800*            CADA RENGLON REUTILIZA EL MISMO BUFFER DE
075900*            IMPRESION, LIMPIANDOLO A BLANCOS ANTES DE ARMAR
076000*            EL SIGUIENTE, SEGUN LA COSTUMBRE DEL DEPARTAMENTO
076100*            PARA LOS PROGRAMAS DE FORMULARIO IMPRESO.
076200     MOVE SPACES        TO WKS-BUFFER-IMPRESION
076300     MOVE VEN-NOMBRE    TO LV-NOMBRE
076400     WRITE REG-FORMPED FROM WKS-LINEA-VENTANA
076500         AFTER ADVANCING 2 LINES
076600
076700*            "STITCH TYPE" SE IMPRIME CON EL TEXTO COMPLETO DE
076800*            LA COSTURA (POR EJEMPLO "ROMAN BLINDS 48IN"), NO
076900*            CON EL CODIGO DE DOS LETRAS DEL ARCHIVO DE ENTRADA
077000*            - EL CLIENTE NO CONOCE LOS CODIGOS PL/RI/EY/R4/R5/BR.
077100     MOVE SPACES               TO WKS-BUFFER-IMPRESION
077200     MOVE "Stitch Type"        TO LD-ROTULO
077300     MOVE TAB-DESCRIPCION (IX-COSTURA) TO LD-VALOR
077400     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
077500         AFTER ADVANCING 1 LINES
077600
077700     MOVE VEN-ANCHO-PULG       TO WKS-ANCHO-EDIT
077800     MOVE SPACES               TO WKS-BUFFER-IMPRESION
077900     MOVE "Width (inches)"     TO LD-ROTULO
078000     MOVE WKS-ANCHO-EDIT       TO LD-VALOR
078100     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
078200         AFTER ADVANCING 1 LINES
078300
078400     MOVE VEN-ALTO-PULG        TO WKS-ALTO-EDIT
078500     MOVE SPACES               TO WKS-BUFFER-IMPRESION
078600     MOVE "Height (inches)"    TO LD-ROTULO
078700     MOVE WKS-ALTO-EDIT        TO LD-VALOR
078800     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
078900         AFTER ADVANCING 1 LINES
079000
079100*            LA CANTIDAD SE IMPRIME SIN DECIMALES CUANDO ES UN
079200*            VALOR ENTERO EXACTO (BITACORA 14/09/1997) - ESTO
079300*            APLICA A TODA VENTANA DE PERSIANA ROMANA (CUYA
079400*            CANTIDAD SIEMPRE ES ENTERA DESDE 400-CALCULA-
079500*            CANTIDAD) Y A CUALQUIER VENTANA DE TELA CUYO
079600*            RESULTADO DE PANELES POR FACTOR DE ALTO CAIGA
079700*            JUSTO EN UN NUMERO ENTERO. LA COMPARACION SE HACE
079800*            CONTRA WKS-CANTIDAD-ENTERA, QUE ES LA MISMA
079900*            CANTIDAD TRUNCADA A ENTERO POR COMPUTE SIN ROUNDED.
080000     MOVE SPACES               TO WKS-BUFFER-IMPRESION
080100     MOVE "Quantity"           TO LD-ROTULO
080200     COMPUTE WKS-CANTIDAD-ENTERA = RES-CANTIDAD
080300     MOVE RES-CANTIDAD         TO WKS-CANTIDAD-EDIT
080400     IF RES-CANTIDAD = WKS-CANTIDAD-ENTERA
080500         MOVE WKS-CANTIDAD-ENTERA TO WKS-CANTIDAD-ENT-EDIT
080600         MOVE WKS-CANTIDAD-ENT-EDIT TO LD-VALOR
080700     ELSE
080800         MOVE WKS-CANTIDAD-EDIT     TO LD-VALOR
080900     END-IF
081000     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
081100         AFTER ADVANCING 1 LINES
081200
081300*            SI EL RIEL NO APLICA A ESTA COSTURA (PERSIANA), SE
081400*            IMPRIME UN GUION EN VEZ DE UN VALOR NUMERICO, PARA
081500*            QUE EL CLIENTE NO INTERPRETE EL CERO COMO QUE LA
081600*            VENTANA LLEVA RIEL DE LONGITUD CERO.
081700     MOVE SPACES               TO WKS-BUFFER-IMPRESION
081800     MOVE "Track (ft)"         TO LD-ROTULO
081900     IF RIEL-SI-APLICA
082000         MOVE RES-RIEL-PIES        TO WKS-RIEL-EDIT
082100         STRING WKS-RIEL-EDIT DELIMITED BY SIZE
082200                " ft"          DELIMITED BY SIZE
082300                INTO LD-VALOR
082400     ELSE
082500         MOVE "-"              TO LD-VALOR
082600     END-IF
082700     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
082800         AFTER ADVANCING 1 LINES
082900
083000*            MISMO CRITERIO DEL GUION PARA LOS PIES CUADRADOS,
083100*            APLICABLE SOLO A PERSIANA ROMANA Y REGULAR.
083200     MOVE SPACES               TO WKS-BUFFER-IMPRESION
083300     MOVE "SQFT"               TO LD-ROTULO
083400     IF PIES-SI-APLICA
083500         MOVE RES-PIES-CUADRADOS   TO WKS-PIES-EDIT
083600         STRING WKS-PIES-EDIT DELIMITED BY SIZE
083700                " sq.ft"       DELIMITED BY SIZE
083800                INTO LD-VALOR
083900     ELSE
084000         MOVE "-"              TO LD-VALOR
084100     END-IF
084200     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
084300         AFTER ADVANCING 1 LINES.
084400 700-IMPRIME-DETALLE-E. EXIT.
084500
084600*----------------------------------------------------------------
084700* IMPRIME LA SECCION DE TOTALES AL FINAL DEL FORMULARIO
084800*----------------------------------------------------------------
084900 800-IMPRIME-TOTALES SECTION.
085000*            IMPRIME LA SECCION DE TOTALES AL PIE DEL
085100*            FORMULARIO, DESPUES DE HABER PROCESADO TODAS LAS
085200*            VENTANAS DEL PEDIDO. NO EXISTE QUIEBRE POR TIPO
085300*            DE COSTURA NI POR NINGUN OTRO CAMPO - ES UN SOLO
085400*            GRAN TOTAL, TAL COMO LO PIDE EL FORMULARIO PARA
085500*            EL CLIENTE.
085600*
085700*            EL TOTAL DE CANTIDAD USA LA MISMA REGLA DE
085800*            IMPRESION SIN DECIMALES QUE EL DETALLE POR
085900*            VENTANA (BITACORA 14/09/1997): SI EL ACUMULADO ES
086000*            UN ENTERO EXACTO SE IMPRIME SIN DECIMALES.
086100     COMPUTE WKS-CANTIDAD-ENTERA = WKS-TOTAL-CANTIDAD
086200     MOVE WKS-TOTAL-CANTIDAD  TO WKS-TOTAL-CANT-EDIT
086300     MOVE SPACES              TO WKS-BUFFER-IMPRESION
086400     MOVE "Total Fabric Quantity" TO LD-ROTULO
086500     IF WKS-TOTAL-CANTIDAD = WKS-CANTIDAD-ENTERA
086600         MOVE WKS-CANTIDAD-ENTERA TO WKS-TOTAL-CANT-ENT-EDIT
086700         MOVE WKS-TOTAL-CANT-ENT-EDIT TO LD-VALOR
086800     ELSE
086900         MOVE WKS-TOTAL-CANT-EDIT     TO LD-VALOR
087000     END-IF
087100     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
087200         AFTER ADVANCING 2 LINES
087300
087400*            TOTAL DE RIEL, SIEMPRE CON 1 DECIMAL Y EL SUFIJO
087500*            " ft" - EL EDIT-PICTURE SE AMPLIO A 5 DIGITOS EN
087600*            LA BITACORA 05/06/2004 PARA NO RECORTAR EL DIGITO
087700*            DE MAYOR ORDEN EN PEDIDOS DE MUCHAS VENTANAS.
087800     MOVE WKS-TOTAL-RIEL      TO WKS-TOTAL-RIEL-EDIT
087900     MOVE SPACES              TO WKS-BUFFER-IMPRESION
088000     MOVE "Total Track (ft)"  TO LD-ROTULO
088100     STRING WKS-TOTAL-RIEL-EDIT DELIMITED BY SIZE
088200            " ft"             DELIMITED BY SIZE
088300            INTO LD-VALOR
088400     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
088500         AFTER ADVANCING 1 LINES
088600
088700*            TOTAL DE PIES CUADRADOS - SOLO SUMA LAS VENTANAS
088800*            DE PERSIANA ROMANA Y REGULAR (650-ACUMULA-
088900*            TOTALES); LAS DE CORTINA DE TELA NUNCA APORTAN A
089000*            ESTE ACUMULADOR. MISMA AMPLIACION DE EDIT-PICTURE
089100*            QUE EL TOTAL DE RIEL, A 7 DIGITOS.
089200     MOVE WKS-TOTAL-PIES      TO WKS-TOTAL-PIES-EDIT
089300     MOVE SPACES              TO WKS-BUFFER-IMPRESION
089400     MOVE "Total SQFT (Roman & Regular Blinds)" TO LD-ROTULO
089500     STRING WKS-TOTAL-PIES-EDIT DELIMITED BY SIZE
089600            " sq.ft"          DELIMITED BY SIZE
089700            INTO LD-VALOR
089800     WRITE REG-FORMPED FROM WKS-LINEA-DETALLE
089900         AFTER ADVANCING 1 LINES.
090000 800-IMPRIME-TOTALES-E. EXIT.
090100
090200*----------------------------------------------------------------
090300* RUTINA REUTILIZABLE DE REDONDEO HACIA ARRIBA (TECHO)
090400* ENTRA WKS-TECHO-ENTRADA, SALE WKS-TECHO-SALIDA (ENTERO)
090500* (BITACORA 07/02/2001 - SRCH, UNIFICADA PARA RIEL Y PANELES)
090600*----------------------------------------------------------------
090700 890-CALCULA-TECHO SECTION.
090800*            NO SE USA NINGUNA FUNCION INTRINSECA DE REDONDEO
090900*            HACIA ARRIBA - SE TRUNCA EL VALOR DE ENTRADA A
091000*            ENTERO (COMPUTE SIN ROUNDED) Y SE COMPARA CONTRA
091100*            EL ORIGINAL: SI SON IGUALES YA ERA UN ENTERO
091200*            EXACTO Y SE DEJA ASI; SI NO, SE LE SUMA 1 AL
091300*            TRUNCADO. ESA ES LA DEFINICION DE TECHO (CEILING)
091400*            QUE PIDEN TANTO EL CALCULO DE PIES DE RIEL
091500*            (500-CALCULA-RIEL, SOBRE MEDIOS PIES) COMO EL DE
091600*            PANELES DE PERSIANA ROMANA (400-CALCULA-CANTIDAD).
091700     COMPUTE WKS-TECHO-TRUNCO = WKS-TECHO-ENTRADA
091800     IF WKS-TECHO-ENTRADA = WKS-TECHO-TRUNCO
091900         MOVE WKS-TECHO-TRUNCO TO WKS-TECHO-SALIDA
092000     ELSE
092100         ADD 1 TO WKS-TECHO-TRUNCO GIVING WKS-TECHO-SALIDA
092200     END-IF.
092300 890-CALCULA-TECHO-E. EXIT.
092400
092500*----------------------------------------------------------------
092600* CIERRA LOS TRES ARCHIVOS DEL PROCESO
092700*----------------------------------------------------------------
092800 950-CIERRA-ARCHIVOS SECTION.
092900*            INFORMA AL OPERADOR EL TOTAL DE VENTANAS LEIDAS EN
093000*            LA CORRIDA, PARA QUE LO CUADRE CONTRA EL ARCHIVO
093100*            DE ENTRADA (BITACORA 22/11/2004)
093200     DISPLAY "CRTFAB01 - VENTANAS LEIDAS EN LA CORRIDA: "
093300         WKS-CONT-VENTANAS UPON CONSOLE
093400     CLOSE ARCH-CLIENTE
093500     CLOSE ARCH-VENTANA
093600     CLOSE ARCH-FORMPED.
093700 950-CIERRA-ARCHIVOS-E. EXIT.
